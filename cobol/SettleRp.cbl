000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SettleRp.
000300 AUTHOR. R. T. HOLLOWAY.
000400 INSTALLATION. CONSOLIDATED DATA PROCESSING CENTER.
000500 DATE-WRITTEN. 03/14/1988.
000600 DATE-COMPILED. 03/14/1988.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*****************************************************************
001100* 03/14/88  RTH  ORIG  INITIAL WRITE-UP. READS PERSONS AND
001200*                      EXPENSES FILES, POSTS NET BALANCES AND
001300*                      WRITES THE SETTLEMENT REPORT.
001400* 04/02/88  RTH  ORIG  ADDED REJECTED-EXPENSE EDIT SECTION AT
001500*                      REQUEST OF GROUP TREASURER'S OFFICE.
001600* 09/19/88  DWK  CR114 GREEDY TRANSACTION OPTIMIZER ADDED. PICKS
001700*                      LARGEST DEBTOR AGAINST LARGEST CREDITOR
001800*                      EACH PASS, PER SPEC FROM ACCTG.
001900* 01/05/89  DWK  CR114 TIE-BREAK ON EQUAL DEBT/CREDIT AMOUNTS NOW
002000*                      GOES TO THE LOWER PERSON-ID, AS ACCTG
002100*                      WANTED DETERMINISTIC RESULTS ACROSS RUNS.
002200* 06/30/89  RTH  CR140 SUMMARY SECTION (MAX-POSSIBLE, SAVINGS,
002300*                      EFFICIENCY PCT) ADDED FOR MGMT REPORTING.
002400* 11/11/90  PJS  CR201 DUPLICATE-NAME CHECK ADDED ON PERSONS
002500*                      LOAD. BLANK NAMES NOW REJECTED TOO.
002600* 02/22/91  PJS  CR201 ZERO-PEOPLE / ZERO-EXPENSE ABEND CHECK
002700*                      MOVED UP BEFORE THE OPTIMIZER RUNS.
002800* 08/14/92  DWK  CR255 PAYER-ID AND PARTICIPANT-ID EDITS TIGHTENED
002900*                      -- MUST EXIST IN THE PEOPLE TABLE NOW.
003000* 03/03/93  RTH  CR255 EXPENSE AMOUNT MUST BE GREATER THAN ZERO,
003100*                      OTHERWISE THE RECORD IS SKIPPED AND LOGGED.
003200* 07/19/94  PJS  CR310 SETTLED THRESHOLD OF 0.01 ADDED SO PENNY
003300*                      ROUNDING DUST DOES NOT GENERATE A TXN LINE.
003400* 05/02/96  DWK  CR388 BALANCE STATUS WORD (OWES/OWED/SETTLED)
003500*                      NOW PRINTED ON THE BALANCE LINE.
003600* 10/08/97  PJS  CR402 PARTICIPANT TABLE WIDENED TO 20 PER EXPENSE
003700*                      RECORD TO MATCH THE LARGER TRIP GROUPS.
003800* 12/29/98  DWK  Y2K01 YEAR-2000 REVIEW -- PROGRAM CARRIES NO
003900*                      DATE-OF-CENTURY FIELDS, NO CHANGE REQUIRED.
004000*                      SIGNED OFF BY DP STEERING COMMITTEE.
004100* 06/11/99  PJS  CR415 EFFICIENCY PERCENTAGE NOW ROUNDED TO ONE
004200*                      DECIMAL PLACE PER ACCTG REQUEST.
004300* 04/05/01  DWK  CR447 REPORT LINE REDEFINITIONS CONSOLIDATED ONTO
004400*                      ONE 132-BYTE FD RECORD TO EASE MAINTENANCE.
004500* 01/14/02  PJS  CR460 SOURCE RECAST TO LOWER-CASE DATA-NAMES AND
004600*                      PARAGRAPH-NAMES PER DP CODING STANDARDS
004700*                      BULLETIN 7 (RESERVED WORDS STAY UPPER CASE).
004800*                      NO LOGIC CHANGED.
004900* 03/02/02  PJS  CR478 COMMENTARY EXPANDED THROUGHOUT THE EDIT,
005000*                      OPTIMIZER AND SUMMARY PARAGRAPHS AT THE
005100*                      REQUEST OF THE DP STANDARDS REVIEW BOARD --
005200*                      TOO MUCH OF THIS PROGRAM'S LOGIC LIVED ONLY
005300*                      IN DWK'S AND RTH'S HEADS.  AGAIN, NO LOGIC
005400*                      CHANGED.
005500* 04/18/02  RTH  CR481 SPECIAL-NAMES PARAGRAPH (C01 IS TOP-OF-FORM)
005600*                      DROPPED FROM THE ENVIRONMENT DIVISION -- IT
005700*                      WAS NEVER WIRED TO AN ADVANCING CLAUSE ANYWHERE
005800*                      IN THIS PROGRAM AND AUDIT FLAGGED IT AS DEAD.
005900* 05/06/02  RTH  CR484 TRANSACTION LINE NOW CARRIES THE DEBTOR'S AND
006000*                      CREDITOR'S PERSON-ID ALONGSIDE THEIR NAMES --
006100*                      ACCTG WANTED THE ID ON THE PRINTED LINE SO THE
006200*                      SETTLEMENT REPORT CAN BE RECONCILED BACK TO
006300*                      THE PERSONS FILE WITHOUT A NAME LOOKUP.
006400* 05/20/02  RTH  CR487 DP STANDARDS AUDIT WANTS A SPECIAL-NAMES
006500*                      PARAGRAPH IN EVERY PRODUCTION PROGRAM, PERIOD
006600*                      -- CR481 SHOULD HAVE REPLACED THE DEAD C01/
006700*                      TOP-OF-FORM MNEMONIC, NOT JUST DROPPED IT.
006800*                      SYMBOLIC CHARACTERS ASTERISK IS 42 ADDED BACK
006900*                      (SAME FORM IDXFILE.CBL USES) AND WIRED TO THE
007000*                      REJECTED-EXPENSE EDIT LINE SO IT IS NOT DEAD
007100*                      CODE.
007200*****************************************************************
007300
007400*****************************************************************
007500*                 G E N E R A L   P R O G R A M   N O T E S      *
007600*****************************************************************
007700* THIS PROGRAM IS A STRAIGHT TWO-FILE-IN, ONE-FILE-OUT BATCH
007800* UPDATE -- THERE IS NO GL POSTING AND NO TAPE OR DISK MASTER
007900* CARRIED FORWARD FROM RUN TO RUN.  EVERY FIGURE ON THE SETTLEMENT
008000* REPORT IS DERIVED FRESH FROM THIS RUN'S PERSONS AND EXPENSES
008100* FILES; THERE IS NOTHING HERE FOR A RERUN TO ROLL BACK.
008200*
008300* THE FOUR REPORT SECTIONS -- REJECTED-EXPENSE EDIT LINES, PER-
008400* PERSON BALANCE LINES, OPTIMIZER TRANSACTION LINES, AND THE
008500* MANAGEMENT SUMMARY -- PRINT IN THAT ORDER, EVERY SECTION ALWAYS
008600* PRESENT (EVEN WHEN A SECTION HAS NOTHING TO SAY, E.G. ZERO
008700* REJECTS), UNLESS THE WHOLE RUN WAS ABENDED BY 250000 OR 350000.
008800*****************************************************************
008900
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER. IBM-PC.
009300 OBJECT-COMPUTER. IBM-PC.
009400 SPECIAL-NAMES.
009500*    ASTERISK FLAGS A REJECTED-EXPENSE LINE ON THE EDIT REPORT --
009600*    SEE EDIT-FLAG-OUT BELOW AND 330000-START-REJECT-EXPENSE.
009700            SYMBOLIC CHARACTERS asterisk IS 42.
009800
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100*    LOGICAL FILE NAMES BELOW MATCH THE JCL/CONTROL-CARD DD NAMES
010200*    USED ON THIS RUN; SEE THE RUN BOOK, NOT THIS SOURCE, FOR THE
010300*    ACTUAL DATASET NAMES BEHIND THEM.
010400     SELECT persons-file ASSIGN TO "PERSONS"
010500            ORGANIZATION IS LINE SEQUENTIAL
010600            FILE STATUS  IS fs-persons.
010700
010800     SELECT expenses-file ASSIGN TO "EXPENSES"
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS  IS fs-expenses.
011100
011200     SELECT settle-rpt ASSIGN TO "SETTLMNT"
011300            ORGANIZATION IS LINE SEQUENTIAL
011400            FILE STATUS  IS fs-settle-rpt.
011500
011600 DATA DIVISION.
011700 FILE SECTION.
011800*----------------------------------------------------------------
011900* PERSONS FILE -- ONE RECORD PER GROUP MEMBER.  ID/NAME ARE THE
012000* ONLY FIELDS CARRIED TODAY; RECORD IS LEFT WIDE FOR WHATEVER
012100* ACCTG WANTS TO TACK ON NEXT (SEE CR201).
012200*----------------------------------------------------------------
012300 FD  persons-file
012400     LABEL RECORD IS STANDARD.
012500 01  persons-rec.
012600*    PER-ID IS THE GROUP-MEMBER NUMBER ASSIGNED WHEN SOMEBODY
012700*    SIGNS UP FOR THE TRIP -- NOT NECESSARILY SEQUENTIAL AND NEVER
012800*    REASSIGNED, EVEN IF THE PERSON DROPS OUT AND IS RE-ADDED.
012900     05  per-id                    PIC 9(05).
013000     05  per-name                  PIC X(20).
013100*    CHARACTER-BY-CHARACTER VIEW OF THE NAME, KEPT AROUND FOR ANY
013200*    FUTURE NAME-SCRUBBING EDIT; NOTHING IN THIS PROGRAM USES IT
013300*    TODAY.
013400     05  per-name-chars REDEFINES per-name
013500                                   OCCURS 20 TIMES
013600                                   INDEXED BY idx-name-char
013700                                   PIC X(01).
013800*    SPACE FOR WHATEVER ACCTG ADDS NEXT TO THIS RECORD; SEE THE
013900*    BANNER ABOVE (CR201).
014000     05  FILLER                    PIC X(55).
014100
014200*----------------------------------------------------------------
014300* EXPENSES FILE -- ONE RECORD PER SHARED EXPENSE.  UP TO 20
014400* PARTICIPANTS SPLIT THE EXPENSE EVENLY (CR402 WIDENED THE
014500* PARTICIPANT TABLE FROM THE ORIGINAL 10 TO 20).
014600*----------------------------------------------------------------
014700 FD  expenses-file
014800     LABEL RECORD IS STANDARD.
014900 01  expenses-rec.
015000*    EXP-ID IS THE EXPENSE'S OWN SEQUENCE NUMBER -- IT HAS NOTHING
015100*    TO DO WITH ANY PERSON-ID, AND IS WHAT PRINTS ON A REJECTED-
015200*    EXPENSE EDIT LINE SO THE REJECT CAN BE MATCHED BACK TO THE
015300*    SOURCE DOCUMENT.
015400     05  exp-id                    PIC 9(05).
015500*    FREE-TEXT DESCRIPTION -- NOT EDITED, NOT PRINTED ANYWHERE ON
015600*    THE SETTLEMENT REPORT TODAY; CARRIED PURELY FOR A DUMP.
015700     05  exp-desc                  PIC X(30).
015800*    EXP-AMOUNT-IN IS UNSIGNED -- THE FORM THIS COMES FROM DOES NOT
015900*    ALLOW A NEGATIVE EXPENSE.  REDEFINED BELOW ONLY SO AN OPERATOR
016000*    CAN EYEBALL WHOLE DOLLARS SEPARATELY FROM CENTS ON A DUMP;
016100*    NEITHER HALF IS REFERENCED BY THE PROCEDURE DIVISION.
016200     05  exp-amount-in             PIC 9(07)V99.
016300     05  exp-amount-parts REDEFINES exp-amount-in.
016400         10  exp-amt-whole         PIC 9(07).
016500         10  exp-amt-cents         PIC 9(02).
016600*    WHO PAID -- MUST MATCH A PER-ID IN THE PEOPLE TABLE (CR255,
016700*    CHECKED BY 311000).
016800     05  exp-payer-id-in           PIC 9(05).
016900*    HOW MANY OF THE 20 SLOTS BELOW ARE ACTUALLY IN USE THIS
017000*    RECORD; THE SHARE DIVIDE IN 320000 USES THIS, NOT A FIXED 20.
017100     05  exp-part-count-in         PIC 9(02).
017200*    UP TO 20 PARTICIPANT IDS, IN NO PARTICULAR ORDER; ONLY THE
017300*    FIRST EXP-PART-COUNT-IN ENTRIES ARE MEANINGFUL (CR402).
017400     05  exp-part-id-in            OCCURS 20 TIMES                CR402
017500                                   INDEXED BY idx-exp-part
017600                                   PIC 9(05).
017700*        RESERVED FOR WHATEVER ACCTG ASKS FOR NEXT -- CR402
017800*        ALREADY ATE ONE ROUND OF THIS SPACE ONCE.
017900     05  FILLER                    PIC X(09).
018000
018100*----------------------------------------------------------------
018200* SETTLEMENT REPORT -- ONE PHYSICAL 132-BYTE PRINT RECORD.  EACH
018300* SECTION OF THE REPORT (HEADING, EDIT, BALANCE, TRANSACTION,
018400* SUMMARY) IS A SEPARATE REDEFINITION OF THE SAME SLOT SO THE
018500* FD ITSELF NEVER GROWS (CR447).
018600*----------------------------------------------------------------
018700 FD  settle-rpt
018800     LABEL RECORD IS STANDARD.
018900 01  rpt-line-out                  PIC X(132).
019000
019100*    TITLE LINE -- CENTERED IN THE 132-BYTE PRINT RECORD BY EYE,
019200*    NOT BY COMPUTED OFFSET.
019300 01  rpt-hdg-line1 REDEFINES rpt-line-out.
019400*    40 + 52 + 40 = 132 -- THE LITERAL IS CENTERED BY EYE AGAINST
019500*    THE FULL 132-BYTE PRINT WIDTH, NOT BY A COMPUTED OFFSET.
019600     05  FILLER                    PIC X(40) VALUE SPACES.
019700     05  FILLER                    PIC X(52)
019800         VALUE "TRIPSETTLE GROUP EXPENSE SETTLEMENT REPORT".
019900     05  FILLER                    PIC X(40) VALUE SPACES.
020000
020100*    GROUP-NAME LINE.  HDG-GROUP-NAME-OUT IS HARD-MOVED FROM
020200*    100000 TODAY; THE FIELD IS HERE SO A FUTURE RELEASE CAN PULL
020300*    THE GROUP NAME FROM AN INPUT FILE WITHOUT A LAYOUT CHANGE.
020400 01  rpt-hdg-line2 REDEFINES rpt-line-out.
020500     05  FILLER                    PIC X(10) VALUE SPACES.
020600     05  FILLER                    PIC X(12) VALUE "GROUP NAME: ".
020700     05  hdg-group-name-out        PIC X(20) VALUE SPACES.
020800     05  FILLER                    PIC X(90) VALUE SPACES.
020900
021000*    REJECTED-EXPENSE EDIT LINE (ADDED 04/02/88 AT THE TREASURER'S
021100*    REQUEST).  EDIT-REASON-OUT CARRIES WHICHEVER OF THE FOUR
021200*    310000 CHECKS FAILED FIRST.
021300 01  rpt-edit-line REDEFINES rpt-line-out.
021400     05  FILLER                    PIC X(04) VALUE SPACES.
021500*    FLAGGED WITH THE SYMBOLIC "ASTERISK" CHARACTER BY 330000 SO A
021600*    REJECTED LINE STANDS OUT ON THE PRINTED EDIT REPORT (CR487).
021700     05  edit-flag-out             PIC X(01) VALUE SPACES.
021800     05  FILLER                    PIC X(18)
021900         VALUE "REJECTED EXPENSE ".
022000     05  edit-exp-id-out           PIC 9(05).
022100     05  FILLER                    PIC X(03) VALUE SPACES.
022200     05  edit-reason-out           PIC X(40) VALUE SPACES.
022300     05  FILLER                    PIC X(61) VALUE SPACES.
022400
022500*    BALANCE-SECTION LINE, ONE PER PERSON, PRINTED BY 500000 IN
022600*    PEOPLE-TABLE (PERSONS-FILE) ORDER.  BAL-AMOUNT-OUT CARRIES A
022700*    TRAILING MINUS SIGN SO A DEBTOR'S FIGURE PRINTS "123.45-"
022800*    RATHER THAN RELYING ON BAL-STATUS-OUT ALONE.
022900 01  rpt-bal-line REDEFINES rpt-line-out.
023000*    COLS 01-10 MARGIN.
023100     05  FILLER                    PIC X(10) VALUE SPACES.
023200*    COLS 11-30 PERSON'S NAME, AS LOADED BY 200000.
023300     05  bal-name-out              PIC X(20).
023400     05  FILLER                    PIC X(05) VALUE SPACES.
023500*    COLS 36-49 NET BALANCE, EDITED WITH A TRAILING MINUS.
023600     05  bal-amount-out            PIC ZZ,ZZZ,ZZ9.99-.
023700     05  FILLER                    PIC X(05) VALUE SPACES.
023800*    COLS 55-61 STATUS WORD SET BY 400000 (CR388).
023900     05  bal-status-out            PIC X(07).
024000     05  FILLER                    PIC X(71) VALUE SPACES.
024100
024200*    TRANSACTION-SECTION LINE, ONE PER OPTIMIZER PASS, PRINTED BY
024300*    630000.  TXN-STEP-OUT IS THE RUNNING STEP NUMBER, NOT A
024400*    PERSON ID -- IT NUMBERS THE TRANSACTIONS IN THE ORDER THE
024500*    OPTIMIZER EMITTED THEM (CR114).
024600 01  rpt-txn-line REDEFINES rpt-line-out.
024700     05  FILLER                    PIC X(05) VALUE SPACES.
024800*    STEP NUMBER, BUMPED BY WS-CTE-01 EACH PASS IN 630000.
024900     05  txn-step-out              PIC ZZ9.
025000     05  FILLER                    PIC X(03) VALUE SPACES.
025100     05  FILLER                    PIC X(05) VALUE "FROM ".
025200*    THIS PASS'S BIGGEST DEBTOR'S PERSON-ID (610000).
025300     05  txn-from-id-out           PIC 9(05).
025400     05  FILLER                    PIC X(01) VALUE SPACES.
025500*    THIS PASS'S BIGGEST DEBTOR (610000).
025600     05  txn-from-name-out         PIC X(20).
025700     05  FILLER                    PIC X(04) VALUE " TO ".
025800*    THIS PASS'S BIGGEST CREDITOR'S PERSON-ID (620000).
025900     05  txn-to-id-out             PIC 9(05).
026000     05  FILLER                    PIC X(01) VALUE SPACES.
026100*    THIS PASS'S BIGGEST CREDITOR (620000).
026200     05  txn-to-name-out           PIC X(20).
026300     05  FILLER                    PIC X(02) VALUE SPACES.
026400*    LESSER OF THE TWO REMAINING AMOUNTS -- SEE 630000.
026500     05  txn-amount-out            PIC ZZZ,ZZ9.99.
026600     05  FILLER                    PIC X(48) VALUE SPACES.
026700
026800*    SUMMARY-SECTION DOLLAR/COUNT LINE (CR140).  ONE LAYOUT SERVES
026900*    ALL FIVE OF THE NON-PERCENTAGE SUMMARY FIGURES -- THE LABEL
027000*    TEXT IS WHAT TELLS THEM APART ON THE PRINTED REPORT.
027100 01  rpt-sum-line REDEFINES rpt-line-out.
027200     05  FILLER                    PIC X(05) VALUE SPACES.
027300*    ONE OF THE SIX LABELS MOVED IN BY 710000 (E.G. "TOTAL AMOUNT
027400*    SETTLED", "DEBTOR COUNT").
027500     05  sum-label-out             PIC X(30) VALUE SPACES.
027600     05  FILLER                    PIC X(05) VALUE SPACES.
027700*    WHICHEVER WS-SUMMARY-FLDS FIGURE GOES WITH THE LABEL ABOVE.
027800     05  sum-value-out             PIC Z,ZZZ,ZZZ,ZZ9.99-.
027900     05  FILLER                    PIC X(75) VALUE SPACES.
028000
028100*    SUMMARY-SECTION PERCENTAGE LINE (CR140, CR415).  SPLIT OUT
028200*    FROM RPT-SUM-LINE BECAUSE A PERCENTAGE EDITS DIFFERENTLY THAN
028300*    A DOLLAR AMOUNT AND THE TWO CANNOT SHARE ONE VALUE FIELD.
028400 01  rpt-sum-pct-line REDEFINES rpt-line-out.
028500     05  FILLER                    PIC X(05) VALUE SPACES.
028600*    ALWAYS "EFFICIENCY PERCENTAGE" TODAY -- ONLY ONE PERCENTAGE
028700*    FIGURE EXISTS ON THIS REPORT, BUT THE LABEL IS STILL MOVED IN
028800*    RATHER THAN HARD-CODED INTO THE LAYOUT (CR415).
028900     05  sum-pct-label-out         PIC X(30) VALUE SPACES.
029000     05  FILLER                    PIC X(05) VALUE SPACES.
029100     05  sum-pct-value-out         PIC ZZ9.9.
029200     05  FILLER                    PIC X(87) VALUE SPACES.
029300
029400 WORKING-STORAGE SECTION.
029500*    ONE FILE-STATUS FIELD PER SELECT ABOVE -- DECLARATIVES BELOW
029600*    DISPLAYS ALL THREE TOGETHER ON ANY I/O ERROR.
029700 77  fs-persons                    PIC X(02) VALUE ZEROES.
029800 77  fs-expenses                   PIC X(02) VALUE ZEROES.
029900 77  fs-settle-rpt                 PIC X(02) VALUE ZEROES.
030000
030100*----------------------------------------------------------------
030200* MISC CONSTANTS.  WS-CTE-01 IS THE SHOP'S STANDARD "ADD-ONE"
030300* LITERAL -- A NAMED CONSTANT LETS ACCTG CHANGE AN INCREMENT
030400* SHOP-WIDE WITHOUT A SOURCE SCAN, THE SAME HABIT USED ON THE
030500* OTHER BUSINESS-LOGIC PROGRAMS IN THIS LIBRARY.
030600*----------------------------------------------------------------
030700 01  ws-constants.
030800     05  ws-cte-01                 PIC 9(01)       VALUE 1.
030900     05  FILLER                    PIC X(10)       VALUE SPACES.
031000
031100*----------------------------------------------------------------
031200* RUN SWITCHES.  THE TWO EOF SWITCHES DRIVE THE MAIN READ LOOPS
031300* (200000 AND 300000).  THE REMAINDER ARE SCRATCH FLAGS SET AND
031400* TESTED WITHIN A SINGLE PASS OF SOME INNER PARAGRAPH -- THEY DO
031500* NOT CARRY MEANING ACROSS PARAGRAPH BOUNDARIES EXCEPT WHERE NOTED.
031600* SW-ABEND-Y STOPS THE BALANCE/OPTIMIZER/SUMMARY WORK ENTIRELY WHEN
031700* EITHER INPUT FILE CAME UP EMPTY (CR201).
031800*----------------------------------------------------------------
031900 01  ws-program-switches.
032000*    SET BY 200000 WHEN THE PERSONS FILE IS EXHAUSTED.
032100     05  ws-eof-persons-sw         PIC X(01) VALUE 'N'.
032200         88  sw-eof-persons-y                VALUE 'Y'.
032300*    SET BY 300000 WHEN THE EXPENSES FILE IS EXHAUSTED.
032400     05  ws-eof-expenses-sw        PIC X(01) VALUE 'N'.
032500         88  sw-eof-expenses-y               VALUE 'Y'.
032600*    RESET TO Y AT THE TOP OF EVERY EXPENSE RECORD; 310000 FLIPS
032700*    IT TO N ON THE FIRST EDIT THAT FAILS.
032800     05  ws-exp-valid-sw           PIC X(01) VALUE 'Y'.
032900         88  sw-exp-valid-y                   VALUE 'Y'.
033000         88  sw-exp-valid-n                   VALUE 'N'.
033100*    SET BY 210000 WHEN A PERSONS RECORD'S NAME IS BLANK OR
033200*    ALREADY IN THE TABLE (CR201).
033300     05  ws-dup-name-sw            PIC X(01) VALUE 'N'.
033400         88  sw-dup-name-y                    VALUE 'Y'.
033500         88  sw-dup-name-n                    VALUE 'N'.
033600*    GENERIC "FOUND IT" SCRATCH FLAG REUSED BY EVERY SEARCH-THE-
033700*    PEOPLE-TABLE PARAGRAPH (210000, 311000, 313000) -- GOOD FOR
033800*    ONE SEARCH AT A TIME ONLY, NEVER CARRIED BETWEEN PARAGRAPHS.
033900     05  ws-found-one-sw           PIC X(01) VALUE 'N'.
034000         88  sw-found-one-y                   VALUE 'Y'.
034100         88  sw-found-one-n                   VALUE 'N'.
034200*    SET BY 312000/313000; N MEANS AT LEAST ONE PARTICIPANT ID ON
034300*    THE CURRENT EXPENSE RECORD DID NOT MATCH THE PEOPLE TABLE.
034400     05  ws-found-part-sw          PIC X(01) VALUE 'N'.
034500         88  sw-found-part-y                  VALUE 'Y'.
034600         88  sw-found-part-n                  VALUE 'N'.
034700*    SET BY 610000/611000 EACH OPTIMIZER PASS; N MEANS NOBODY IS
034800*    LEFT OWING MORE THAN THE CR310 PENNY THRESHOLD.
034900     05  ws-found-debtor-sw        PIC X(01) VALUE 'N'.
035000         88  sw-found-debtor-y                VALUE 'Y'.
035100         88  sw-found-debtor-n                VALUE 'N'.
035200*    SET BY 620000/621000 EACH OPTIMIZER PASS; N MEANS NOBODY IS
035300*    LEFT OWED MORE THAN THE CR310 PENNY THRESHOLD.
035400     05  ws-found-creditor-sw      PIC X(01) VALUE 'N'.
035500         88  sw-found-creditor-y              VALUE 'Y'.
035600         88  sw-found-creditor-n              VALUE 'N'.
035700*    FLIPPED BY 605000 ONCE A PASS FINDS NO DEBTOR/CREDITOR PAIR
035800*    LEFT TO SETTLE; STOPS THE 600000 OPTIMIZER LOOP.
035900     05  ws-opt-done-sw            PIC X(01) VALUE 'N'.
036000         88  sw-opt-done-y                    VALUE 'Y'.
036100*    SET BY EITHER 250000 OR 350000 ON AN EMPTY INPUT FILE; SKIPS
036200*    THE BALANCE, OPTIMIZER AND SUMMARY SECTIONS ENTIRELY (CR201).
036300     05  ws-abend-sw               PIC X(01) VALUE 'N'.
036400         88  sw-abend-y                       VALUE 'Y'.
036500     05  FILLER                    PIC X(10) VALUE SPACES.
036600
036700*----------------------------------------------------------------
036800* RUN COUNTERS.  WS-PEOPLE-CNT DOUBLES AS THE OCCURS DEPENDING ON
036900* FOR WS-PEOPLE-TBL BELOW -- DO NOT RESET IT AFTER THE PERSONS FILE
037000* IS LOADED.  WS-EXP-READ-CNT AND WS-REJECT-CNT FEED THE ZERO-
037100* EXPENSE ABEND TEST IN 350000.  WS-TXN-STEP NUMBERS THE PRINTED
037200* TRANSACTION LINES AND DOUBLES AS THE OPTIMIZED-TRANSACTION COUNT
037300* PICKED UP BY THE SUMMARY SECTION (CR140).
037400*----------------------------------------------------------------
037500 01  ws-work-counters.
037600*    BUMPED BY 220000, NEVER DECREMENTED -- ALSO THE OCCURS
037700*    DEPENDING ON FOR WS-PEOPLE-TBL BELOW.
037800     05  ws-people-cnt             PIC 9(05) COMP VALUE ZEROES.
037900*    EVERY EXPENSE RECORD READ, POSTED OR REJECTED -- TESTED BY
038000*    350000, NOT THE SAME THING AS WS-REJECT-CNT.
038100     05  ws-exp-read-cnt           PIC 9(07) COMP VALUE ZEROES.
038200*    HOW MANY OF THOSE WERE REJECTED BY 310000 -- BUMPED BY 330000.
038300     05  ws-reject-cnt             PIC 9(05) COMP VALUE ZEROES.
038400*    BUMPED BY 630000 EACH SETTLEMENT TRANSACTION PRINTED; CARRIED
038500*    INTO WS-SUM-OPT-TXNS AT THE END OF THE OPTIMIZER RUN.
038600     05  ws-txn-step               PIC 9(03) COMP VALUE ZEROES.
038700     05  FILLER                    PIC X(10) VALUE SPACES.
038800
038900*    HOLDS THE TEXT FOR WHICHEVER EDIT IN 310000 FAILED FIRST; ONE
039000*    OF THE FOUR MESSAGES CODED INLINE IN 310000 ITSELF (AMOUNT,
039100*    PAYER, PARTICIPANT-COUNT, OR PARTICIPANT-ID).  SEE 330000,
039200*    WHICH MOVES THIS STRAIGHT TO THE REPORT'S EDIT LINE.
039300 01  ws-reject-reason              PIC X(40) VALUE SPACES.
039400
039500*----------------------------------------------------------------
039600* IN-MEMORY PEOPLE TABLE.  LOADED ONCE FROM THE PERSONS FILE
039700* (200000) AND CARRIED FOR THE REST OF THE RUN.  WS-PPL-BAL-ACCUM
039800* IS THE RUNNING NET BALANCE AT FOUR DECIMAL PLACES (SEE 320000);
039900* WS-PPL-BALANCE IS THAT FIGURE ROUNDED TO THE PENNY BY 400000 FOR
040000* PRINTING; WS-PPL-REMAIN IS A SEPARATE WORKING COPY OF THE ROUNDED
040100* BALANCE THAT THE OPTIMIZER (600000) IS FREE TO CONSUME PASS BY
040200* PASS WITHOUT DISTURBING THE FIGURE THE SUMMARY SECTION LATER
040300* TOTALS (CR140, CR415).
040400*----------------------------------------------------------------
040500 01  ws-people-tbl OCCURS 1 TO 9999 TIMES
040600                   DEPENDING ON ws-people-cnt
040700                   INDEXED BY idx-people idx-maxd idx-maxc
040800                              idx-ppay   idx-ppart.
040900*    LOADED FROM PER-ID; NEVER CHANGED ONCE 220000 ADDS THE ROW.
041000     05  ws-ppl-id                 PIC 9(05)       VALUE ZEROES.
041100*    LOADED FROM PER-NAME; NEVER CHANGED ONCE 220000 ADDS THE ROW.
041200     05  ws-ppl-name                PIC X(20)       VALUE SPACES.
041300*    RUNNING NET BALANCE AT FOUR DECIMALS, BUILT UP BY 320000 AS
041400*    EXPENSES POST.  NEVER PRINTED DIRECTLY -- SEE WS-PPL-BALANCE.
041500     05  ws-ppl-bal-accum           PIC S9(07)V9(04)
041600                                                     VALUE ZEROES.
041700*    WS-PPL-BAL-ACCUM ROUNDED TO THE PENNY BY 400000; THIS IS THE
041800*    FIGURE PRINTED ON THE BALANCE LINE AND TOTALED BY 700000.
041900     05  ws-ppl-balance             PIC S9(07)V99   VALUE ZEROES.
042000*    OPTIMIZER'S OWN WORKING COPY OF WS-PPL-BALANCE; 600000 DRAWS
042100*    THIS DOWN PASS BY PASS WITHOUT DISTURBING WS-PPL-BALANCE.
042200     05  ws-ppl-remain              PIC S9(07)V99   VALUE ZEROES.
042300*    "OWES   ", "OWED   ", OR "SETTLED" -- SET ONCE BY 400000.
042400     05  ws-ppl-status              PIC X(07)       VALUE SPACES.
042500     05  FILLER                     PIC X(05)       VALUE SPACES.
042600
042700*    PER-EXPENSE SCRATCH AREA.  REBUILT FRESH EACH TIME 320000
042800*    RUNS -- NOTHING HERE SURVIVES FROM ONE EXPENSE RECORD TO THE
042900*    NEXT.
043000 01  ws-expense-work.
043100*    ONE PARTICIPANT'S SHARE OF THE CURRENT EXPENSE, AT FOUR
043200*    DECIMALS SO AN UNEVEN SPLIT DOES NOT LOSE FRACTIONS OF A CENT.
043300     05  ws-share-amt              PIC S9(07)V9(04)
043400                                                     VALUE ZEROES.
043500*    EXP-AMOUNT-IN MOVED TO A SIGNED WORKING FIELD SO IT CAN BE
043600*    DIVIDED AND ADDED ALONGSIDE THE SIGNED BALANCE FIELDS.
043700     05  ws-exp-amt-signed         PIC S9(07)V99    VALUE ZEROES.
043800     05  FILLER                    PIC X(10) VALUE SPACES.
043900
044000*    TRANSACTION OPTIMIZER SCRATCH AREA.  REBUILT EACH OPTIMIZER
044100*    PASS (605000) TO HOLD THE SETTLEMENT AMOUNT BETWEEN THE
044200*    PASS'S LARGEST DEBTOR AND LARGEST CREDITOR.
044300 01  ws-optimizer-work.
044400*    THIS PASS'S DEBTOR'S REMAINING AMOUNT, SIGN-FLIPPED POSITIVE
044500*    SO IT CAN BE COMPARED DIRECTLY AGAINST THE CREDITOR'S SIDE.
044600     05  ws-debt-abs-amt           PIC S9(07)V99    VALUE ZEROES.
044700*    LESSER OF WS-DEBT-ABS-AMT AND THE CREDITOR'S REMAINING AMOUNT
044800*    -- WHAT 630000 ACTUALLY PRINTS AND PAYS DOWN BOTH SIDES BY.
044900     05  ws-txn-amt                PIC S9(07)V99    VALUE ZEROES.
045000     05  FILLER                    PIC X(10) VALUE SPACES.
045100
045200*----------------------------------------------------------------
045300* MANAGEMENT SUMMARY FIGURES (CR140).  WS-SUM-MAX-TXNS IS THE
045400* WORST CASE -- ONE TRANSACTION PER DEBTOR/CREDITOR PAIR -- AGAINST
045500* WHICH THE OPTIMIZER'S ACTUAL TRANSACTION COUNT IS MEASURED TO GET
045600* WS-SUM-SAVINGS AND WS-SUM-EFF-PCT.  PERCENTAGE IS CARRIED TO ONE
045700* DECIMAL PER CR415.
045800*----------------------------------------------------------------
045900 01  ws-summary-flds.
046000*    SUM OF EVERY DEBTOR'S BALANCE -- SEE 701000, SUMMARY LINE 1.
046100     05  ws-sum-total-amt          PIC 9(09)V99     VALUE ZEROES.
046200*    WS-TXN-STEP CARRIED OVER AT THE END OF 600000 -- SUMMARY LINE 2.
046300     05  ws-sum-opt-txns           PIC 9(05) COMP   VALUE ZEROES.
046400*    WS-SUM-DEBTOR-CNT TIMES WS-SUM-CREDITOR-CNT -- SUMMARY LINE 3.
046500     05  ws-sum-max-txns           PIC 9(07) COMP   VALUE ZEROES.
046600*    WS-SUM-MAX-TXNS MINUS WS-SUM-OPT-TXNS -- SUMMARY LINE 4.
046700     05  ws-sum-savings            PIC 9(07) COMP   VALUE ZEROES.
046800*    WS-SUM-SAVINGS AS A PERCENT OF WS-SUM-MAX-TXNS -- SUMMARY LINE 5.
046900     05  ws-sum-eff-pct            PIC 9(03)V9      VALUE ZEROES.
047000*    COUNTED BY 701000 -- SUMMARY LINE 6.
047100     05  ws-sum-debtor-cnt         PIC 9(05) COMP   VALUE ZEROES.
047200*    COUNTED BY 701000 -- SUMMARY LINE 7.
047300     05  ws-sum-creditor-cnt       PIC 9(05) COMP   VALUE ZEROES.
047400     05  FILLER                    PIC X(10) VALUE SPACES.
047500
047600 PROCEDURE DIVISION.
047700*----------------------------------------------------------------
047800* STANDARD FILE-STATUS DECLARATIVES -- SAME PATTERN USED SHOP-WIDE
047900* ON ANY PROGRAM TOUCHING MORE THAN ONE FILE.  ANY I/O ERROR ON
048000* ANY OF THE THREE FILES DUMPS ALL THREE STATUS CODES AND HALTS
048100* THE RUN; THERE IS NO ATTEMPT TO RECOVER AND CONTINUE.
048200*----------------------------------------------------------------
048300 DECLARATIVES.
048400*    ONE SECTION COVERS ALL THREE FILES -- WHICHEVER ONE FAULTED,
048500*    STATUS-CHECK BELOW DUMPS ALL THREE CODES SO THE OPERATOR DOES
048600*    NOT HAVE TO GUESS WHICH FILE OR REPEAT THE RUN TO FIND OUT.
048700 File-Handler SECTION.
048800     USE AFTER ERROR PROCEDURE ON persons-file
048900                                   expenses-file
049000                                   settle-rpt.
049100 status-check.
049200*    STOP, NOT ABORT -- LETS THE OPERATOR READ THE STATUS CODES
049300*    BEFORE DISMISSING THE MESSAGE.
049400     DISPLAY SPACE
049500     DISPLAY "+---+----+---+----+---+----+---+"
049600     DISPLAY "|   File status information.   |"
049700     DISPLAY "+---+----+---+----+---+----+---+"
049800     DISPLAY "| PERSONS  status : [" fs-persons     "]."
049900     DISPLAY "| EXPENSES status : [" fs-expenses    "]."
050000     DISPLAY "| SETTLMNT status : [" fs-settle-rpt  "]."
050100     DISPLAY "+---+----+---+----+---+----+---+"
050200     STOP "An exception has occurred. Press ENTER to continue...".
050300 END DECLARATIVES.
050400
050500*----------------------------------------------------------------
050600* MAIN-PARAGRAPH -- DRIVES THE WHOLE RUN: LOAD PEOPLE, CHECK FOR
050700* AN EMPTY PERSONS FILE, PROCESS EXPENSES, CHECK FOR AN EMPTY
050800* EXPENSES FILE, ROUND AND PRINT BALANCES, OPTIMIZE AND PRINT
050900* TRANSACTIONS, PRINT THE SUMMARY, CLOSE UP.  EITHER ABEND CHECK
051000* (250000/350000) SKIPS EVERYTHING FROM THE BALANCE SECTION ON
051100* DOWN -- THERE IS NO POINT BUILDING A SETTLEMENT REPORT OFF AN
051200* EMPTY INPUT FILE (CR201).
051300*----------------------------------------------------------------
051400 main-paragraph.
051500     PERFORM 100000-start-begin-program
051600        THRU 100000-finish-begin-program
051700
051800     PERFORM 200000-start-load-people
051900        THRU 200000-finish-load-people
052000       UNTIL sw-eof-persons-y
052100
052200     PERFORM 250000-start-check-people
052300        THRU 250000-finish-check-people
052400
052500*    NOTHING FROM HERE THROUGH THE SUMMARY SECTION RUNS IF 250000
052600*    JUST ABENDED THE RUN ON AN EMPTY PERSONS FILE.
052700     IF NOT sw-abend-y
052800         PERFORM 300000-start-process-expenses
052900            THRU 300000-finish-process-expenses
053000           UNTIL sw-eof-expenses-y
053100
053200         PERFORM 350000-start-check-expenses
053300            THRU 350000-finish-check-expenses
053400     END-IF
053500
053600*    SAME GUARD A SECOND TIME -- 350000 MAY HAVE JUST ABENDED THE
053700*    RUN ON AN EMPTY (OR ALL-REJECTED) EXPENSES FILE.
053800     IF NOT sw-abend-y
053900*        ROUND EVERY PERSON'S BALANCE FIRST, THEN WRITE EVERY
054000*        PERSON'S BALANCE LINE -- TWO SEPARATE PASSES OVER THE SAME
054100*        TABLE RATHER THAN ONE COMBINED PASS, SO 500000 NEVER PRINTS
054200*        A FIGURE 400000 HAS NOT YET ROUNDED.
054300         PERFORM 400000-start-round-balances
054400            THRU 400000-finish-round-balances
054500           VARYING idx-people FROM 1 BY 1
054600             UNTIL idx-people > ws-people-cnt
054700
054800         PERFORM 500000-start-write-balances
054900            THRU 500000-finish-write-balances
055000           VARYING idx-people FROM 1 BY 1
055100             UNTIL idx-people > ws-people-cnt
055200
055300*        OPTIMIZER RUNS ONCE FOR THE WHOLE TABLE, NOT ONCE PER
055400*        PERSON -- IT DRIVES ITS OWN INTERNAL LOOP (600000/605000).
055500         PERFORM 600000-start-optimize-txns
055600            THRU 600000-finish-optimize-txns
055700
055800*        SUMMARY FIGURES ARE COMPUTED FROM THE ROUNDED BALANCES
055900*        LEFT BY 400000, NOT FROM WHATEVER THE OPTIMIZER CONSUMED.
056000         PERFORM 700000-start-build-summary
056100            THRU 700000-finish-build-summary
056200     END-IF
056300
056400*    FILES ARE CLOSED WHETHER OR NOT THE RUN ABENDED -- ALL THREE
056500*    WERE OPENED IN 100000 REGARDLESS OF WHAT HAPPENS LATER.
056600     PERFORM 800000-start-end-program
056700        THRU 800000-finish-end-program
056800
056900*    NORMAL END OF JOB.  NO ABEND CODE IS SET HERE EVEN WHEN
057000*    SW-ABEND-Y IS ON -- AN EMPTY INPUT FILE IS A REPORTED CONDITION,
057100*    NOT A JCL-LEVEL FAILURE, SO THE RUN STILL ENDS CLEAN (CR201).
057200     STOP RUN.
057300
057400*----------------------------------------------------------------
057500* 100000 -- OPEN THE THREE FILES AND PRINT THE REPORT HEADING.
057600*----------------------------------------------------------------
057700 100000-start-begin-program.
057800     OPEN INPUT  persons-file
057900     OPEN INPUT  expenses-file
058000     OPEN OUTPUT settle-rpt
058100
058200*    TITLE LINE FIRST, THEN THE GROUP-NAME LINE, THEN ONE BLANK
058300*    LINE BEFORE THE EDIT/BALANCE/TRANSACTION/SUMMARY SECTIONS
058400*    START.  "TRIP GROUP" IS HARD-CODED FOR NOW -- THIS PROGRAM
058500*    HAS NO WAY TO KNOW A DIFFERENT GROUP NAME.
058600     MOVE SPACES         TO rpt-line-out
058700     MOVE SPACES         TO rpt-hdg-line1
058800     WRITE rpt-line-out FROM rpt-hdg-line1
058900
059000     MOVE SPACES         TO rpt-line-out
059100     MOVE SPACES         TO rpt-hdg-line2
059200     MOVE "TRIP GROUP"   TO hdg-group-name-out
059300     WRITE rpt-line-out FROM rpt-hdg-line2
059400
059500     MOVE SPACES         TO rpt-line-out
059600     WRITE rpt-line-out.
059700 100000-finish-begin-program.
059800     EXIT.
059900
060000*----------------------------------------------------------------
060100* 200000 -- LOAD THE PEOPLE TABLE FROM THE PERSONS FILE.  NAME
060200* MUST BE NON-BLANK AND UNIQUE WITHIN THE GROUP (CR201).
060300*----------------------------------------------------------------
060400 200000-start-load-people.
060500*    ONE READ PER PASS -- NO OPEN, NO CLOSE HERE.  THE FILE STAYS
060600*    OPEN FOR THE WHOLE LOAD; 100000 OPENED IT AND 800000 CLOSES IT.
060700     READ persons-file
060800         AT END
060900             SET sw-eof-persons-y TO TRUE
061000         NOT AT END
061100             PERFORM 210000-start-edit-person
061200                THRU 210000-finish-edit-person
061300
061400*            A DUPLICATE OR BLANK NAME NEVER REACHES THE TABLE --
061500*            IT IS SILENTLY DROPPED, NOT LOGGED (CR201 ONLY ASKED
061600*            FOR DUPLICATES TO BE KEPT OUT, NOT REPORTED).
061700             IF NOT sw-dup-name-y
061800                 PERFORM 220000-start-add-person
061900                    THRU 220000-finish-add-person
062000             END-IF
062100     END-READ.
062200 200000-finish-load-people.
062300     EXIT.
062400
062500*----------------------------------------------------------------
062600* 210000 -- EDIT ONE PERSONS RECORD.  A BLANK NAME OR A NAME
062700* ALREADY IN THE TABLE BOTH GET KICKED OUT VIA SW-DUP-NAME-Y SO
062800* THIS PERSON DOES NOT GO INTO THE TABLE A SECOND TIME (CR201).
062900* THE COMPARE AGAINST LOW-VALUES CATCHES RECORDS THAT NEVER HAD A
063000* NAME WRITTEN TO THEM AT ALL, AS OPPOSED TO A NAME OF ALL SPACES.
063100*----------------------------------------------------------------
063200 210000-start-edit-person.
063300     SET sw-dup-name-n            TO TRUE
063400
063500     IF per-name = SPACES OR per-name = LOW-VALUES                CR201
063600         SET sw-dup-name-y        TO TRUE
063700     ELSE
063800*        ONLY SEARCH THE TABLE IF THERE IS ALREADY SOMEBODY IN IT --
063900*        SEARCH OF A ZERO-OCCURRENCE TABLE IS NOT SAFE ON EVERY
064000*        COMPILER, SO THE SHOP GUARDS IT HERE RATHER THAN TRUST IT.
064100         IF ws-people-cnt > ZERO
064200             SET idx-people       TO 1
064300             SEARCH ws-people-tbl
064400                 AT END
064500                     CONTINUE
064600                 WHEN ws-ppl-name (idx-people) = per-name
064700                     SET sw-dup-name-y TO TRUE
064800             END-SEARCH
064900         END-IF
065000     END-IF.
065100 210000-finish-edit-person.
065200     EXIT.
065300
065400*----------------------------------------------------------------
065500* 220000 -- ADD ONE PERSON TO THE TABLE.  BALANCE FIELDS START AT
065600* ZERO; THEY ARE BUILT UP AS EXPENSES POST (320000) AND ARE NOT
065700* TOUCHED AGAIN HERE.
065800*----------------------------------------------------------------
065900 220000-start-add-person.
066000*    BUMP THE COUNT FIRST, THEN POINT THE INDEX AT THE NEW LAST
066100*    ROW -- WS-PEOPLE-CNT IS ALSO THE OCCURS DEPENDING ON, SO THE
066200*    TABLE HAS TO GROW BEFORE THE NEW ROW CAN BE ADDRESSED.
066300     ADD ws-cte-01                   TO ws-people-cnt
066400     SET idx-people               TO ws-people-cnt
066500
066600     MOVE per-id                  TO ws-ppl-id     (idx-people)
066700     MOVE per-name                TO ws-ppl-name   (idx-people)
066800     MOVE ZEROES                  TO ws-ppl-bal-accum (idx-people)
066900                                     ws-ppl-balance   (idx-people)
067000                                     ws-ppl-remain    (idx-people).
067100 220000-finish-add-person.
067200     EXIT.
067300
067400*----------------------------------------------------------------
067500* 250000 -- EMPTY-PERSONS-FILE GUARD (CR201).  RUN AGAINST A
067600* PERSONS FILE WITH NOTHING LOADABLE ON IT AND THE SETTLEMENT
067700* REPORT WOULD BE NOTHING BUT A HEADING AND A SUMMARY OF ZEROES --
067800* NOT WORTH PRINTING, SO THE RUN STOPS HERE INSTEAD AND SAYS SO ON
067900* THE REPORT.  SW-ABEND-Y IS PICKED UP BY MAIN-PARAGRAPH'S GUARD.
068000*----------------------------------------------------------------
068100 250000-start-check-people.
068200     IF ws-people-cnt = ZERO
068300         SET sw-abend-y           TO TRUE
068400         MOVE SPACES              TO rpt-line-out
068500         MOVE SPACES              TO rpt-edit-line
068600         MOVE "NO PEOPLE ON THE PERSONS FILE -- RUN ABORTED"
068700                                  TO edit-reason-out
068800         WRITE rpt-line-out FROM rpt-edit-line
068900     END-IF.
069000 250000-finish-check-people.
069100     EXIT.
069200
069300*----------------------------------------------------------------
069400* 300000 -- READ THE EXPENSES FILE.  EACH RECORD IS EDITED
069500* (310000) THEN EITHER POSTED (320000) OR REJECTED AND LOGGED
069600* (330000).  REJECTS DO NOT STOP THE RUN (CR255).
069700*----------------------------------------------------------------
069800 300000-start-process-expenses.
069900     READ expenses-file
070000         AT END
070100             SET sw-eof-expenses-y TO TRUE
070200         NOT AT END
070300*            WS-EXP-READ-CNT COUNTS EVERY RECORD READ, GOOD OR
070400*            BAD -- IT IS NOT THE POSTED-EXPENSE COUNT.  SW-EXP-
070500*            VALID-SW AND WS-REJECT-REASON ARE RESET HERE SO A
070600*            PRIOR RECORD'S RESULT CANNOT LEAK INTO THIS ONE.
070700             ADD ws-cte-01            TO ws-exp-read-cnt
070800             SET sw-exp-valid-y    TO TRUE
070900             MOVE SPACES           TO ws-reject-reason
071000
071100             PERFORM 310000-start-edit-expense
071200                THRU 310000-finish-edit-expense
071300
071400*            POST ON A CLEAN EDIT, REJECT AND LOG OTHERWISE --
071500*            EITHER WAY THE RUN KEEPS GOING (CR255).
071600             IF sw-exp-valid-y
071700                 PERFORM 320000-start-post-expense
071800                    THRU 320000-finish-post-expense
071900             ELSE
072000                 PERFORM 330000-start-reject-expense
072100                    THRU 330000-finish-reject-expense
072200             END-IF
072300     END-READ.
072400 300000-finish-process-expenses.
072500     EXIT.
072600
072700 310000-start-edit-expense.
072800*    CHECK 1 OF 4 -- AMOUNT MUST BE GREATER THAN ZERO (CR255).  A
072900*    ZERO OR NEGATIVE AMOUNT NEVER GOT THIS FAR ON THE ORIGINAL
073000*    PAPER FORM, BUT THE FEED FROM THE NEWER ON-LINE ENTRY SCREEN
073100*    CAN PRODUCE ONE ON A FAT-FINGERED ENTRY, SO IT IS CAUGHT HERE.
073200     IF exp-amount-in = ZEROES                                    CR255
073300         SET sw-exp-valid-n        TO TRUE
073400         MOVE "EXPENSE AMOUNT MUST BE GREATER THAN ZERO"
073500                                  TO ws-reject-reason
073600     END-IF
073700
073800*    CHECK 2 OF 4 -- THE PAYER ID MUST MATCH SOMEBODY IN THE
073900*    PEOPLE TABLE (CR255).  311000 DOES THE ACTUAL LOOKUP; THIS
074000*    PARAGRAPH ONLY ACTS ON THE RESULT.
074100     IF sw-exp-valid-y
074200         PERFORM 311000-start-find-payer
074300            THRU 311000-finish-find-payer
074400         IF NOT sw-found-one-y
074500             SET sw-exp-valid-n    TO TRUE
074600             MOVE "PAYER ID NOT FOUND IN PEOPLE TABLE"
074700                                  TO ws-reject-reason
074800         END-IF
074900     END-IF
075000
075100*    CHECK 3 OF 4 -- THE EXPENSE MUST NAME AT LEAST ONE
075200*    PARTICIPANT.  A ZERO PARTICIPANT COUNT WOULD DRIVE A DIVIDE
075300*    BY ZERO IN 320000 IF IT WERE EVER ALLOWED THROUGH TO THERE.
075400     IF sw-exp-valid-y
075500         IF exp-part-count-in = ZERO
075600             SET sw-exp-valid-n    TO TRUE
075700             MOVE "EXPENSE HAS NO PARTICIPANTS LISTED"
075800                                  TO ws-reject-reason
075900         END-IF
076000     END-IF
076100
076200*    CHECK 4 OF 4 -- EVERY PARTICIPANT ID LISTED ON THE RECORD
076300*    MUST ALSO MATCH SOMEBODY IN THE PEOPLE TABLE (CR255).  312000
076400*    AND 313000 WALK THE PARTICIPANT LIST AND STOP AT THE FIRST
076500*    ONE NOT FOUND.
076600     IF sw-exp-valid-y
076700         PERFORM 312000-start-check-participants
076800            THRU 312000-finish-check-participants
076900         IF NOT sw-found-part-y
077000             SET sw-exp-valid-n    TO TRUE
077100             MOVE "PARTICIPANT ID NOT FOUND IN PEOPLE TABLE"      CR255
077200                                  TO ws-reject-reason
077300         END-IF
077400     END-IF.
077500 310000-finish-edit-expense.
077600     EXIT.
077700
077800*----------------------------------------------------------------
077900* 311000 -- LOOK UP THE PAYER ID AGAINST THE PEOPLE TABLE.  SAME
078000* SEARCH-THE-TABLE IDIOM USED THROUGHOUT THIS PROGRAM FOR EVERY
078100* ID LOOKUP -- SET THE INDEX TO 1, SEARCH, AND LET AT END LEAVE
078200* THE FOUND SWITCH IN WHATEVER STATE THE CALLER ALREADY SET.
078300*----------------------------------------------------------------
078400 311000-start-find-payer.
078500     SET sw-found-one-n           TO TRUE
078600     IF ws-people-cnt > ZERO
078700         SET idx-ppay             TO 1
078800         SEARCH ws-people-tbl
078900             AT END
079000                 CONTINUE
079100             WHEN ws-ppl-id (idx-ppay) = exp-payer-id-in
079200                 SET sw-found-one-y TO TRUE
079300         END-SEARCH
079400     END-IF.
079500 311000-finish-find-payer.
079600     EXIT.
079700
079800*----------------------------------------------------------------
079900* 312000 -- WALK THE PARTICIPANT-ID TABLE ONE ENTRY AT A TIME,
080000* CALLING 313000 FOR EACH, UNTIL EITHER ALL ENTRIES HAVE BEEN
080100* CHECKED OR ONE COMES BACK NOT FOUND (SW-FOUND-PART-N).  THE LOOP
080200* STOPS EARLY ON THE FIRST BAD ID -- THERE IS NO NEED TO KEEP
080300* LOOKING ONCE THE EXPENSE IS ALREADY GOING TO BE REJECTED.
080400*----------------------------------------------------------------
080500 312000-start-check-participants.
080600     SET sw-found-part-y          TO TRUE
080700     PERFORM 313000-start-check-one-part
080800        THRU 313000-finish-check-one-part
080900       VARYING idx-exp-part FROM 1 BY 1
081000         UNTIL idx-exp-part > exp-part-count-in
081100            OR NOT sw-found-part-y.
081200 312000-finish-check-participants.
081300     EXIT.
081400
081500*----------------------------------------------------------------
081600* 313000 -- LOOK UP ONE PARTICIPANT ID (INDEXED BY IDX-EXP-PART,
081700* SET BY THE VARYING CLAUSE IN 312000) AGAINST THE PEOPLE TABLE.
081800* NOT FOUND FLIPS SW-FOUND-PART-N, WHICH 312000'S UNTIL CLAUSE
081900* PICKS UP ON ITS NEXT TEST SO THE LOOP STOPS THERE.
082000*----------------------------------------------------------------
082100 313000-start-check-one-part.
082200     SET sw-found-one-n           TO TRUE
082300     IF ws-people-cnt > ZERO
082400         SET idx-ppart            TO 1
082500         SEARCH ws-people-tbl
082600             AT END
082700                 CONTINUE
082800             WHEN ws-ppl-id (idx-ppart) =
082900                  exp-part-id-in (idx-exp-part)
083000                 SET sw-found-one-y TO TRUE
083100         END-SEARCH
083200     END-IF
083300     IF NOT sw-found-one-y
083400         SET sw-found-part-n      TO TRUE
083500     END-IF.
083600 313000-finish-check-one-part.
083700     EXIT.
083800
083900*----------------------------------------------------------------
084000* 320000 -- NET BALANCE CALCULATOR.  CREDIT THE PAYER THE FULL
084100* AMOUNT, DEBIT EACH PARTICIPANT AN EQUAL SHARE.  THE SHARE IS
084200* CARRIED AT FOUR DECIMALS AND ROUNDED ONLY ONCE, AT END OF RUN
084300* (SEE 400000), NEVER PER EXPENSE.
084400*----------------------------------------------------------------
084500 320000-start-post-expense.
084600     MOVE exp-amount-in            TO ws-exp-amt-signed
084700     MOVE ZEROES                   TO ws-share-amt
084800
084900*    SHARE IS CARRIED AT FOUR DECIMALS HERE; IT IS NOT ROUNDED TO
085000*    THE PENNY UNTIL 400000 TOTALS THE WHOLE RUN, SO PENNY DUST
085100*    FROM AN UNEVEN SPLIT DOES NOT ACCUMULATE EXPENSE BY EXPENSE.
085200     IF exp-part-count-in > ZERO
085300         DIVIDE ws-exp-amt-signed BY exp-part-count-in
085400                GIVING ws-share-amt
085500     END-IF
085600
085700*    CREDIT THE PAYER THE FULL EXPENSE AMOUNT -- THE PAYER IS NOT
085800*    GIVEN A DISCOUNT HERE EVEN IF THE PAYER IS ALSO LISTED AS A
085900*    PARTICIPANT; THAT DEBIT HAPPENS BELOW, THE SAME AS FOR ANYONE
086000*    ELSE ON THE LIST.
086100     SET idx-ppay                  TO 1
086200     SEARCH ws-people-tbl
086300         AT END
086400             CONTINUE
086500         WHEN ws-ppl-id (idx-ppay) = exp-payer-id-in
086600             ADD ws-exp-amt-signed TO ws-ppl-bal-accum (idx-ppay)
086700     END-SEARCH
086800
086900*    DEBIT EVERY PARTICIPANT THEIR EQUAL SHARE, ONE AT A TIME, VIA
087000*    321000.  NET EFFECT OF THE CREDIT ABOVE PLUS THIS DEBIT LOOP
087100*    IS THE PAYER ENDS UP CREDITED FOR EVERYONE ELSE'S SHARE, WHICH
087200*    IS THE WHOLE POINT OF THE SETTLEMENT CALCULATION.
087300     PERFORM 321000-start-debit-one-part
087400        THRU 321000-finish-debit-one-part
087500       VARYING idx-exp-part FROM 1 BY 1
087600         UNTIL idx-exp-part > exp-part-count-in.
087700 320000-finish-post-expense.
087800     EXIT.
087900
088000*----------------------------------------------------------------
088100* 321000 -- DEBIT ONE PARTICIPANT (INDEXED BY IDX-EXP-PART) THE
088200* SHARE AMOUNT COMPUTED BY 320000.  SUBTRACTING FROM THE ACCUM
088300* FIELD RATHER THAN ADDING A NEGATIVE KEEPS THE SIGN HANDLING
088400* OBVIOUS ON REVIEW.
088500*----------------------------------------------------------------
088600 321000-start-debit-one-part.
088700*    AT END FALLS THROUGH WITH NO ACTION -- 313000/312000 HAVE
088800*    ALREADY CONFIRMED EVERY PARTICIPANT ID ON THIS RECORD IS IN
088900*    THE TABLE, SO THE SEARCH HERE CANNOT ACTUALLY MISS; THE AT END
089000*    PHRASE IS PRESENT ONLY BECAUSE SEARCH REQUIRES ONE.
089100     SET idx-ppart                 TO 1
089200     SEARCH ws-people-tbl
089300         AT END
089400             CONTINUE
089500         WHEN ws-ppl-id (idx-ppart) =
089600              exp-part-id-in (idx-exp-part)
089700             SUBTRACT ws-share-amt
089800                FROM ws-ppl-bal-accum (idx-ppart)
089900     END-SEARCH.
090000 321000-finish-debit-one-part.
090100     EXIT.
090200
090300*----------------------------------------------------------------
090400* 330000 -- LOG ONE REJECTED EXPENSE TO THE REPORT'S EDIT SECTION
090500* AND BUMP THE REJECT COUNTER.  THE EXPENSE IS NOT POSTED TO ANY
090600* BALANCE -- A REJECT NEVER TOUCHES THE PEOPLE TABLE (CR255).
090700*----------------------------------------------------------------
090800 330000-start-reject-expense.
090900     ADD ws-cte-01                    TO ws-reject-cnt
091000     MOVE SPACES                   TO rpt-line-out
091100     MOVE SPACES                   TO rpt-edit-line
091200     MOVE asterisk                 TO edit-flag-out
091300     MOVE exp-id                   TO edit-exp-id-out
091400     MOVE ws-reject-reason         TO edit-reason-out
091500     WRITE rpt-line-out FROM rpt-edit-line.
091600 330000-finish-reject-expense.
091700     EXIT.
091800
091900*----------------------------------------------------------------
092000* 350000 -- ABEND CHECK.  IF EVERY EXPENSE RECORD WAS REJECTED (OR
092100* THE FILE WAS EMPTY TO BEGIN WITH) THERE IS NOTHING TO SETTLE, SO
092200* THE BALANCE, OPTIMIZER AND SUMMARY SECTIONS ARE ALL SKIPPED
092300* (CR201).  NOTE THIS TESTS WS-EXP-READ-CNT, NOT WS-REJECT-CNT --
092400* A FILE WITH AT LEAST ONE RECORD THAT WAS ALL REJECTED STILL
092500* FALLS THROUGH TO HERE WITH A NON-ZERO READ COUNT AND IS NOT
092600* CAUGHT; THAT IS BY DESIGN, SINCE THE REJECT LINES ALREADY
092700* PRINTED ARE CONSIDERED THE RUN'S OUTPUT IN THAT CASE.
092800*----------------------------------------------------------------
092900 350000-start-check-expenses.
093000     IF ws-exp-read-cnt = ZERO
093100         SET sw-abend-y            TO TRUE
093200         MOVE SPACES               TO rpt-line-out
093300         MOVE SPACES               TO rpt-edit-line
093400         MOVE "NO EXPENSES ON THE EXPENSES FILE -- RUN ABORTED"
093500                                   TO edit-reason-out
093600         WRITE rpt-line-out FROM rpt-edit-line
093700     END-IF.
093800 350000-finish-check-expenses.
093900     EXIT.
094000
094100*----------------------------------------------------------------
094200* 400000 -- ROUND EVERY NET BALANCE TO TWO DECIMALS, HALF-AWAY-
094300* FROM-ZERO, AND SET THE OWES/OWED/SETTLED STATUS WORD (CR388).
094400* THE REMAINING-AMOUNT WORKING FIELD USED BY THE OPTIMIZER IS
094500* SEEDED FROM THE ROUNDED BALANCE HERE.
094600*----------------------------------------------------------------
094700 400000-start-round-balances.
094800*    HALF-AWAY-FROM-ZERO ROUNDING IS COBOL'S ROUNDED DEFAULT, SO NO
094900*    SPECIAL ROUNDING-MODE PHRASE IS NEEDED HERE.
095000     COMPUTE ws-ppl-balance (idx-people) ROUNDED =
095100             ws-ppl-bal-accum  (idx-people)
095200
095300*    SEED THE OPTIMIZER'S WORKING FIELD FROM THE JUST-ROUNDED
095400*    BALANCE; THE OPTIMIZER (600000) WILL DRAW THIS DOWN PASS BY
095500*    PASS WITHOUT EVER TOUCHING WS-PPL-BALANCE ITSELF.
095600     MOVE ws-ppl-balance (idx-people)
095700       TO ws-ppl-remain  (idx-people)
095800
095900*    A BALANCE WITHIN A PENNY OF ZERO IS TREATED AS SETTLED SO
096000*    ROUNDING DUST DOES NOT DRIVE A ONE-CENT TRANSACTION LINE
096100*    LATER (CR310).
096200     EVALUATE TRUE
096300         WHEN ws-ppl-balance (idx-people) < -0.01                 CR310
096400             MOVE "OWES   "        TO ws-ppl-status (idx-people)
096500         WHEN ws-ppl-balance (idx-people) > 0.01                  CR310
096600             MOVE "OWED   "        TO ws-ppl-status (idx-people)
096700         WHEN OTHER
096800             MOVE "SETTLED"        TO ws-ppl-status (idx-people)  CR388
096900     END-EVALUATE.
097000 400000-finish-round-balances.
097100     EXIT.
097200
097300*----------------------------------------------------------------
097400* 500000 -- WRITE THE BALANCE SECTION, ONE LINE PER PERSON, IN
097500* PEOPLE-FILE (TABLE) ORDER.
097600*----------------------------------------------------------------
097700*----------------------------------------------------------------
097800* 500000 -- ONE BALANCE-REPORT LINE PER PERSON IN THE TABLE.
097900* CALLED ONCE PER OCCURRENCE OF WS-PPL-NAME BY THE DRIVING PERFORM
098000* IN MAIN-PARAGRAPH (VARYING IDX-PEOPLE 1 TO WS-PEOPLE-CNT); THE
098100* BALANCE WRITTEN HERE IS WHATEVER 400000 LEFT AFTER ROUNDING --
098200* THIS PARAGRAPH DOES NO ARITHMETIC OF ITS OWN, IT ONLY FORMATS.
098300*----------------------------------------------------------------
098400 500000-start-write-balances.
098500*    RPT-LINE-OUT IS CLEARED FIRST SO A SHORTER NAME ON THIS PASS
098600*    DOES NOT LEAVE TRAILING CHARACTERS FROM A LONGER NAME ON THE
098700*    PRIOR PASS (THE SAME BLANK-BEFORE-BUILD HABIT USED AT EVERY
098800*    REPORT LINE IN THIS PROGRAM).
098900     MOVE SPACES                   TO rpt-line-out
099000     MOVE SPACES                   TO rpt-bal-line
099100     MOVE ws-ppl-name    (idx-people) TO bal-name-out
099200     MOVE ws-ppl-balance (idx-people) TO bal-amount-out
099300*    BAL-STATUS-OUT CARRIES "OWES", "OWED", OR "EVEN" AS SET BY
099400*    400000-START-ROUND-BALANCES -- NOT RECOMPUTED HERE.
099500     MOVE ws-ppl-status  (idx-people) TO bal-status-out
099600     WRITE rpt-line-out FROM rpt-bal-line.
099700 500000-finish-write-balances.
099800     EXIT.
099900
100000*----------------------------------------------------------------
100100* 600000 -- TRANSACTION OPTIMIZER.  EACH PASS FINDS THE CURRENT
100200* LARGEST DEBTOR AND THE CURRENT LARGEST CREDITOR (610000/620000,
100300* THE SAME "KEEP THE BIGGEST SEEN SO FAR" IDIOM THIS SHOP USES
100400* FOR COMPARE-THREE-NUMBERS WORK) AND SETTLES BETWEEN THEM
100500* (630000) UNTIL ONE SIDE RUNS DRY.
100600*----------------------------------------------------------------
100700 600000-start-optimize-txns.
100800     PERFORM 605000-start-optimizer-pass
100900        THRU 605000-finish-optimizer-pass
101000       UNTIL sw-opt-done-y.
101100 600000-finish-optimize-txns.
101200     EXIT.
101300
101400*----------------------------------------------------------------
101500* 605000 -- ONE OPTIMIZER PASS.  FIND THIS PASS'S BIGGEST DEBTOR
101600* AND BIGGEST CREDITOR (610000/620000), THEN SETTLE BETWEEN THE
101700* TWO (630000).  IF EITHER SIDE CAME UP EMPTY -- EVERYONE LEFT IS
101800* WITHIN THE CR310 PENNY THRESHOLD OF SETTLED -- THE OPTIMIZER IS
101900* DONE AND THE DRIVING PERFORM IN 600000 STOPS LOOPING.
102000*----------------------------------------------------------------
102100 605000-start-optimizer-pass.
102200     PERFORM 610000-start-find-max-debtor
102300        THRU 610000-finish-find-max-debtor
102400
102500     PERFORM 620000-start-find-max-creditor
102600        THRU 620000-finish-find-max-creditor
102700
102800*    A PASS ONLY EMITS A TRANSACTION WHEN BOTH A DEBTOR AND A
102900*    CREDITOR WERE FOUND; ONE SIDE COMING UP EMPTY MEANS EVERYONE
103000*    REMAINING IS SETTLED WITHIN THE PENNY THRESHOLD AND THE RUN
103100*    IS OVER.
103200     IF sw-found-debtor-y AND sw-found-creditor-y
103300         PERFORM 630000-start-emit-txn
103400            THRU 630000-finish-emit-txn
103500     ELSE
103600         SET sw-opt-done-y        TO TRUE
103700     END-IF.
103800 605000-finish-optimizer-pass.
103900     EXIT.
104000
104100*----------------------------------------------------------------
104200* 610000 -- SCAN THE WHOLE PEOPLE TABLE FOR THE LARGEST REMAINING
104300* DEBTOR (MOST NEGATIVE WS-PPL-REMAIN).  611000 TESTS ONE ENTRY AT
104400* A TIME AGAINST THE BEST CANDIDATE FOUND SO FAR -- THE SAME "KEEP
104500* THE BIGGEST SEEN SO FAR" COMPARE THIS SHOP USES ON THE NUMBER-
104600* COMPARISON UTILITY PROGRAMS IN THIS LIBRARY.
104700*----------------------------------------------------------------
104800 610000-start-find-max-debtor.
104900     SET sw-found-debtor-n        TO TRUE
105000     SET idx-maxd                 TO 1
105100     PERFORM 611000-start-test-one-debtor
105200        THRU 611000-finish-test-one-debtor
105300       VARYING idx-people FROM 1 BY 1
105400         UNTIL idx-people > ws-people-cnt.
105500 610000-finish-find-max-debtor.
105600     EXIT.
105700
105800*----------------------------------------------------------------
105900* 611000 -- TEST ONE TABLE ENTRY AGAINST THE CURRENT LARGEST
106000* DEBTOR.  NOT A DEBTOR AT ALL (WITHIN THE CR310 PENNY THRESHOLD)
106100* FALLS STRAIGHT THROUGH WITHOUT CHANGING ANYTHING.  A STRICTLY
106200* BIGGER DEBT REPLACES THE CURRENT CANDIDATE OUTRIGHT; AN EQUAL
106300* DEBT REPLACES IT ONLY WHEN THIS PERSON'S ID IS LOWER, SO REPEAT
106400* RUNS ON THE SAME DATA ALWAYS PICK THE SAME PERSON (CR114).
106500*----------------------------------------------------------------
106600 611000-start-test-one-debtor.
106700     IF ws-ppl-remain (idx-people) < -0.01                        CR114
106800         IF NOT sw-found-debtor-y
106900*            FIRST DEBTOR SEEN THIS PASS -- TAKE IT UNCONDITIONALLY.
107000             SET sw-found-debtor-y TO TRUE
107100             SET idx-maxd         TO idx-people
107200         ELSE
107300             IF ws-ppl-remain (idx-people) <
107400                ws-ppl-remain (idx-maxd)
107500                 SET idx-maxd     TO idx-people
107600             ELSE
107700*                TIE ON DEBT AMOUNT -- LOWER PERSON-ID WINS (CR114).
107800                 IF ws-ppl-remain (idx-people) =
107900                    ws-ppl-remain (idx-maxd)
108000                    AND ws-ppl-id (idx-people) <                  CR114
108100                        ws-ppl-id (idx-maxd)
108200                     SET idx-maxd TO idx-people
108300                 END-IF
108400             END-IF
108500         END-IF
108600     END-IF.
108700 611000-finish-test-one-debtor.
108800     EXIT.
108900
109000*----------------------------------------------------------------
109100* 620000 -- SCAN THE WHOLE PEOPLE TABLE FOR THE LARGEST REMAINING
109200* CREDITOR (MOST POSITIVE WS-PPL-REMAIN).  MIRROR IMAGE OF 610000;
109300* 621000 IS THE CREDITOR-SIDE EQUIVALENT OF 611000.
109400*----------------------------------------------------------------
109500 620000-start-find-max-creditor.
109600     SET sw-found-creditor-n      TO TRUE
109700     SET idx-maxc                 TO 1
109800     PERFORM 621000-start-test-one-creditor
109900        THRU 621000-finish-test-one-creditor
110000       VARYING idx-people FROM 1 BY 1
110100         UNTIL idx-people > ws-people-cnt.
110200 620000-finish-find-max-creditor.
110300     EXIT.
110400
110500*----------------------------------------------------------------
110600* 621000 -- TEST ONE TABLE ENTRY AGAINST THE CURRENT LARGEST
110700* CREDITOR.  SAME TIE-BREAK RULE AS 611000 -- LOWER PERSON-ID WINS
110800* ON AN EQUAL CREDIT AMOUNT (CR114).
110900*----------------------------------------------------------------
111000 621000-start-test-one-creditor.
111100     IF ws-ppl-remain (idx-people) > 0.01                         CR114
111200         IF NOT sw-found-creditor-y
111300             SET sw-found-creditor-y TO TRUE
111400             SET idx-maxc         TO idx-people
111500         ELSE
111600             IF ws-ppl-remain (idx-people) >
111700                ws-ppl-remain (idx-maxc)
111800                 SET idx-maxc     TO idx-people
111900             ELSE
112000                 IF ws-ppl-remain (idx-people) =
112100                    ws-ppl-remain (idx-maxc)
112200                    AND ws-ppl-id (idx-people) <                  CR114
112300                        ws-ppl-id (idx-maxc)
112400                     SET idx-maxc TO idx-people
112500                 END-IF
112600             END-IF
112700         END-IF
112800     END-IF.
112900 621000-finish-test-one-creditor.
113000     EXIT.
113100
113200*----------------------------------------------------------------
113300* 630000 -- SETTLE BETWEEN THIS PASS'S DEBTOR AND CREDITOR.  THE
113400* TRANSACTION AMOUNT IS WHICHEVER IS SMALLER OF THE TWO REMAINING
113500* AMOUNTS, SO ONE SIDE OF THE PAIR ALWAYS HITS EXACTLY ZERO EVERY
113600* PASS -- THIS IS WHAT KEEPS THE TOTAL TRANSACTION COUNT DOWN
113700* (CR114).  BOTH REMAIN FIELDS ARE ADJUSTED AT THE BOTTOM SO THE
113800* NEXT PASS SEES AN UP-TO-DATE PICTURE.
113900*----------------------------------------------------------------
114000 630000-start-emit-txn.
114100*    WS-PPL-REMAIN FOR A DEBTOR IS NEGATIVE; FLIP THE SIGN SO IT
114200*    CAN BE COMPARED DIRECTLY AGAINST THE CREDITOR'S (POSITIVE)
114300*    REMAINING AMOUNT.
114400     COMPUTE ws-debt-abs-amt = ZERO - ws-ppl-remain (idx-maxd)
114500
114600     IF ws-debt-abs-amt < ws-ppl-remain (idx-maxc)
114700         MOVE ws-debt-abs-amt          TO ws-txn-amt
114800     ELSE
114900         MOVE ws-ppl-remain (idx-maxc) TO ws-txn-amt
115000     END-IF
115100
115200     ADD ws-cte-01                    TO ws-txn-step
115300
115400     MOVE SPACES                   TO rpt-line-out
115500     MOVE SPACES                   TO rpt-txn-line
115600     MOVE ws-txn-step              TO txn-step-out
115700     MOVE ws-ppl-id (idx-maxd)     TO txn-from-id-out
115800     MOVE ws-ppl-name (idx-maxd)   TO txn-from-name-out
115900     MOVE ws-ppl-id (idx-maxc)     TO txn-to-id-out
116000     MOVE ws-ppl-name (idx-maxc)   TO txn-to-name-out
116100     MOVE ws-txn-amt                TO txn-amount-out
116200     WRITE rpt-line-out FROM rpt-txn-line
116300
116400*    PAY DOWN BOTH SIDES BY THE TRANSACTION AMOUNT -- ONE OF THE
116500*    TWO WILL LAND EXACTLY ON ZERO AND DROP OUT OF THE NEXT PASS'S
116600*    SCAN (610000/620000 ONLY LOOK AT AMOUNTS PAST THE PENNY
116700*    THRESHOLD).
116800     ADD  ws-txn-amt TO ws-ppl-remain (idx-maxd)
116900     SUBTRACT ws-txn-amt FROM ws-ppl-remain (idx-maxc).
117000 630000-finish-emit-txn.
117100     EXIT.
117200
117300*----------------------------------------------------------------
117400* 700000 -- OPTIMIZATION SUMMARY.  TOTALS ARE TAKEN OVER THE
117500* FINAL (PRE-OPTIMIZATION) NET BALANCES, NOT THE WORKING REMAIN
117600* FIELD THE OPTIMIZER CONSUMED (CR140, CR415).
117700*----------------------------------------------------------------
117800 700000-start-build-summary.
117900     MOVE ZEROES                   TO ws-sum-total-amt
118000                                       ws-sum-debtor-cnt
118100                                       ws-sum-creditor-cnt
118200
118300*    TALLY EVERY PERSON'S FINAL (ROUNDED) BALANCE INTO THE DEBTOR
118400*    AND CREDITOR COUNTS AND THE TOTAL-AMOUNT-SETTLED FIGURE --
118500*    701000 CLASSIFIES ONE PERSON PER CALL.
118600     PERFORM 701000-start-tally-one-person
118700        THRU 701000-finish-tally-one-person
118800       VARYING idx-people FROM 1 BY 1
118900         UNTIL idx-people > ws-people-cnt
119000
119100     MOVE ws-txn-step               TO ws-sum-opt-txns
119200*    WORST CASE IS ONE TRANSACTION PER DEBTOR-CREDITOR PAIR -- THAT
119300*    IS WHAT A SHOP WITH NO OPTIMIZER AT ALL WOULD HAVE PRINTED
119400*    (CR140).  THE DIFFERENCE BETWEEN THAT AND WHAT THE OPTIMIZER
119500*    ACTUALLY EMITTED IS THE TRANSACTIONS SAVED.
119600     COMPUTE ws-sum-max-txns = ws-sum-debtor-cnt *
119700                               ws-sum-creditor-cnt
119800     SUBTRACT ws-sum-opt-txns FROM ws-sum-max-txns
119900                              GIVING ws-sum-savings
120000
120100*    GUARD AGAINST A DIVIDE BY ZERO WHEN NOBODY OWES ANYBODY
120200*    ANYTHING -- EVERY PERSON CAME OUT EXACTLY SETTLED AND THE
120300*    WORST-CASE FIGURE ABOVE IS ITSELF ZERO.
120400     IF ws-sum-max-txns = ZERO
120500         MOVE ZEROES                TO ws-sum-eff-pct
120600     ELSE
120700         COMPUTE ws-sum-eff-pct ROUNDED =                         CR415
120800                 ws-sum-savings / ws-sum-max-txns * 100
120900     END-IF
121000
121100     PERFORM 710000-start-write-summary
121200        THRU 710000-finish-write-summary.
121300 700000-finish-build-summary.
121400     EXIT.
121500
121600*----------------------------------------------------------------
121700* 701000 -- TALLY ONE PERSON INTO THE DEBTOR/CREDITOR COUNTS AND
121800* THE TOTAL-AMOUNT-SETTLED FIGURE.  A PERSON EXACTLY AT ZERO AFTER
121900* ROUNDING (STATUS "SETTLED") COUNTS AS NEITHER A DEBTOR NOR A
122000* CREDITOR AND CONTRIBUTES NOTHING TO THE TOTAL.
122100*----------------------------------------------------------------
122200 701000-start-tally-one-person.
122300     IF ws-ppl-balance (idx-people) < ZERO
122400         ADD ws-cte-01                 TO ws-sum-debtor-cnt
122500         SUBTRACT ws-ppl-balance (idx-people)
122600             FROM ws-sum-total-amt
122700     ELSE
122800         IF ws-ppl-balance (idx-people) > ZERO
122900             ADD ws-cte-01             TO ws-sum-creditor-cnt
123000         END-IF
123100     END-IF.
123200 701000-finish-tally-one-person.
123300     EXIT.
123400
123500*----------------------------------------------------------------
123600* 710000 -- WRITE THE SIX SUMMARY LINES.  ORDER MATCHES WHAT MGMT
123700* ASKED FOR UNDER CR140: TOTAL SETTLED, THEN THE THREE OPTIMIZER
123800* FIGURES, THEN THE DEBTOR/CREDITOR COUNTS.
123900*----------------------------------------------------------------
124000 710000-start-write-summary.
124100*    LINE 1 -- GRAND TOTAL ACROSS EVERY DEBTOR'S BALANCE (701000
124200*    ALREADY LEFT A CREDITOR'S CONTRIBUTION OUT OF THIS FIGURE, SO
124300*    THE TWO SIDES ARE NOT DOUBLE-COUNTED).
124400     MOVE SPACES                   TO rpt-line-out
124500     MOVE SPACES                   TO rpt-sum-line
124600     MOVE "TOTAL AMOUNT SETTLED"   TO sum-label-out
124700     MOVE ws-sum-total-amt         TO sum-value-out
124800     WRITE rpt-line-out FROM rpt-sum-line
124900
125000*    LINE 2 -- HOW MANY TRANSACTIONS 600000 ACTUALLY PRINTED.
125100     MOVE SPACES                   TO rpt-line-out
125200     MOVE SPACES                   TO rpt-sum-line
125300     MOVE "OPTIMIZED TRANSACTIONS" TO sum-label-out
125400     MOVE ws-sum-opt-txns          TO sum-value-out
125500     WRITE rpt-line-out FROM rpt-sum-line
125600
125700*    LINE 3 -- WHAT A NO-OPTIMIZER RUN WOULD HAVE PRINTED (ONE
125800*    TRANSACTION PER DEBTOR/CREDITOR PAIR).
125900     MOVE SPACES                   TO rpt-line-out
126000     MOVE SPACES                   TO rpt-sum-line
126100     MOVE "WORST-CASE TRANSACTIONS" TO sum-label-out
126200     MOVE ws-sum-max-txns          TO sum-value-out
126300     WRITE rpt-line-out FROM rpt-sum-line
126400
126500*    LINE 4 -- LINE 3 MINUS LINE 2; HOW MANY FEWER TRANSACTIONS THE
126600*    OPTIMIZER PRODUCED.
126700     MOVE SPACES                   TO rpt-line-out
126800     MOVE SPACES                   TO rpt-sum-line
126900     MOVE "TRANSACTIONS SAVED"     TO sum-label-out
127000     MOVE ws-sum-savings           TO sum-value-out
127100     WRITE rpt-line-out FROM rpt-sum-line
127200
127300*    LINE 5 -- LINE 4 AS A PERCENTAGE OF LINE 3, ROUNDED TO ONE
127400*    DECIMAL (CR415).  USES THE SEPARATE RPT-SUM-PCT-LINE LAYOUT,
127500*    NOT RPT-SUM-LINE, SINCE A PERCENTAGE EDITS DIFFERENTLY.
127600     MOVE SPACES                   TO rpt-line-out
127700     MOVE SPACES                   TO rpt-sum-pct-line
127800     MOVE "EFFICIENCY PERCENTAGE"  TO sum-pct-label-out
127900     MOVE ws-sum-eff-pct           TO sum-pct-value-out
128000     WRITE rpt-line-out FROM rpt-sum-pct-line
128100
128200*    LINE 6 -- HOW MANY PEOPLE CAME OUT OWING MONEY (701000).
128300     MOVE SPACES                   TO rpt-line-out
128400     MOVE SPACES                   TO rpt-sum-line
128500     MOVE "DEBTOR COUNT"           TO sum-label-out
128600     MOVE ws-sum-debtor-cnt        TO sum-value-out
128700     WRITE rpt-line-out FROM rpt-sum-line
128800
128900*    LINE 7 -- HOW MANY PEOPLE CAME OUT OWED MONEY (701000).  LINES
129000*    6 AND 7 TOGETHER MULTIPLY OUT TO LINE 3'S WORST-CASE FIGURE.
129100     MOVE SPACES                   TO rpt-line-out
129200     MOVE SPACES                   TO rpt-sum-line
129300     MOVE "CREDITOR COUNT"         TO sum-label-out
129400     MOVE ws-sum-creditor-cnt      TO sum-value-out
129500     WRITE rpt-line-out FROM rpt-sum-line.
129600 710000-finish-write-summary.
129700     EXIT.
129800
129900*----------------------------------------------------------------
130000* 800000 -- CLOSE THE FILES AND TERMINATE.  REACHED EITHER FROM
130100* THE BOTTOM OF MAIN-PARAGRAPH ON A NORMAL RUN OR FROM THE ABEND
130200* GUARD NEAR THE TOP OF MAIN-PARAGRAPH -- EITHER WAY THE THREE
130300* FILES LISTED BELOW ARE THE ONLY ONES THIS PROGRAM EVER OPENS,
130400* SO THIS IS THE WHOLE CLOSE LIST.  NO GOBACK/STOP RUN HERE; THE
130500* STOP RUN LIVES BACK IN MAIN-PARAGRAPH AFTER THIS PERFORM RETURNS.
130600*----------------------------------------------------------------
130700 800000-start-end-program.
130800     CLOSE persons-file
130900     CLOSE expenses-file
131000     CLOSE settle-rpt.
131100 800000-finish-end-program.
131200     EXIT.
131300
131400 END PROGRAM SettleRp.
131500
131600
